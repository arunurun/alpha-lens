000100********************************************
000200*                                          *
000300*  Working Storage For The Scoring-Factor  *
000400*           Table (Scoring Engine)         *
000500*                                          *
000600*  Five independent conditions, each       *
000700*  worth Sfp-Score-Wt (n) points - table   *
000800*  shape lifted from the old System        *
000900*  Deduction occurs-5 block.                *
001000********************************************
001100*
001200* 22/12/25 vbc - Created.
001300* 04/01/26 vbc - Reasoning text now built straight off
001350*                Scr-Note, no point re-typing the "(+NN)"
001360*                suffix twice - SEFP-105.
001500*
001600  01  Scr-Factor-Table.
001700      03  Scr-Factor  occurs 5  indexed by Scr-Ix.
001750*               Scr-Earned turns Y once the condition tests true.
001800          05  Scr-Earned       pic x        value "N".
001900          05  Scr-Points       pic 99       comp.
002000          05  Scr-Note         pic x(40).
002100*
002200  01  Scr-Total-Score          pic 999      comp   value zero.
002300  01  Scr-Earned-Count         pic 9        comp   value zero.
