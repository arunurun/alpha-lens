000100********************************************
000200*  Select Clause - SEFP Parameter File     *
000300********************************************
000400* 21/12/25 vbc - Created.
000500*
000600      select   Sfp-Param-File   assign to "SFPPARM"
000700               organization  is relative
000800               access mode   is random
000900               relative key  is RRN
001000               file status   is Sfp-Parm-Status.
