000100********************************************
000200*                                          *
000300*  Record Definition For Stock Daily       *
000400*           Price Bar File                 *
000500*     One record per trading day per stock *
000600*     File is in ascending Stk-Bar-Date    *
000700*     order within each Stk-Symbol group   *
000800********************************************
000900*  File size 50 bytes padded to 64 by filler.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 18/12/25 vbc - Created - lifted the shape from the old
001320*                Chk record, money kept comp-3 same as the
001340*                rest of the suite.
001500* 09/01/26 vbc - SEFP-101.  Widened Stk-Volume to 9(12),
001520*                some issues were running 10 digit share
001540*                counts on merger days.
001700*
001800  01  Stk-Bar-Record.
001900      03  Stk-Symbol            pic x(12).
001950*           Stk-Bar-Date is ccyymmdd, ascending.
002000      03  Stk-Bar-Date          pic 9(8)      comp.
002100      03  Stk-Open-Prc          pic s9(7)v99  comp-3.
002200      03  Stk-High-Prc          pic s9(7)v99  comp-3.
002300      03  Stk-Low-Prc           pic s9(7)v99  comp-3.
002400      03  Stk-Close-Prc         pic s9(7)v99  comp-3.
002500      03  Stk-Volume            pic 9(12)     comp-3.
002600      03  filler                pic x(11).
002700*
002750*           Comp size v display grp - check before use.
002800  01  Stk-Bar-Date-Grp  redefines  Stk-Bar-Date.
002900      03  Stk-Bar-CCYY          pic 9(4).
003000      03  Stk-Bar-MM            pic 99.
003100      03  Stk-Bar-DD            pic 99.
