000100**************************************************************
000200*                                                             *
000300*   S E F P - Overnight Equity Screen, Verdict Report        *
000400*                                                             *
000500**************************************************************
000600*
000700  identification          division.
000800*===============================
000900*
001000  program-id.             sefprpt.
001100  author.                 P J Wyatt.
001200  installation.           Applewood Computers.
001300  date-written.           03/11/89.
001400  date-compiled.
001500  security.               Confidential - Applewood Computers
001600     Equity Screen.
001700*
001800***
001900*    Remarks.            Prints the Verdict file built
002000* overnight by
002100*                        sefp000, one line per stock, with the
002200* market
002300*                        context and run totals carried on the
002400*                        Market-Context record sefp000 also
002500* writes.
002600***
002700*    Version.            See Prog-Name in Ws.
002800***
002900*    Called modules.     None.
003000***
003100*    Files used.
003200*                        Sfp-Param-File.   Run title and page
003300* size.
003400*                        Vd-Verdict-File.  Input, one rec per
003500* stock.
003600*                        Mkt-Context-File. Input, one rec per
003700* run.
003800*                        Print-File.       Output, 132 col
003900* report.
004000***
004100* Changes:
004200* 03/11/89 pjw - 1.0     Created - desk wanted the check/payment
004300*                        register printer pointed at something
004400* more
004500*                        useful than another payroll run, this
004600* was the
004700*                        overnight equity list off the Sperry
004800* box.
004900* 17/06/91 pjw - 1.1     Page heading widened to landscape 132,
005000* narrow
005100*                        108 col heading was clipping the
005200* longer stock
005300*                        names.
005400* 22/02/94 vbc - 1.2     Added the market trend line under the
005500* title -
005600*                        desk kept asking
005700* "is it a bull day or not".
005800* 14/08/96 vbc - 1.3     Totals footing added - count of lines
005900* printed,
006000*                        nobody trusted the page count alone.
006100* 11/02/98 vbc - 1.4     Y2K - date conversion block copied
006200* over from
006300*                        the payroll register printer, four
006400* digit year
006500*                        storage throughout.  SY-Y2K-04.
006600* 03/09/99 vbc - 1.4.01  Y2K - second pass, run date literal in
006700* the
006800*                        heading was still coming off a two
006900* digit year
007000*                        field.  SY-Y2K-11.
007100* 19/03/03 dps - 1.5     Moved off the Sperry box onto GnuCOBOL
007200* along
007300*                        with the rest of the suite.
007400* 22/12/25 vbc - 2.0.00  Rebuilt as SEFPRPT for the Alpha Lens
007500* screen.
007600*                        Reads sefp000's Verdict and
007700* Market-Context
007800*                        files instead of the old check
007900* register - the
008000*                        RD/report layout is the same shape,
008100* new columns.
008200*                        Replaces the ad-hoc desk screen
008300* printer.
008400* 02/01/26 vbc - 2.0.01  SEFP-103  Run title and page depth now
008500* come off
008600*                        Sfp-Param-Record instead of being
008700* literals.
008800* 10/02/26 vbc - 2.0.02  SEFP-106  Totals footing now sourced
008900* off
009000*                        Mkt-Run-Totals, rejected stocks never
009100* reach
009200*                        the Verdict file so there was nowhere
009300* else to
009400*                        get that count from.
009500* 11/02/26 vbc - 2.0.03  SEFP-107  Added N/A present-when legs
009600* for the
009700*                        RSI/ADX columns, blank COMP-3 fields
009800* print as
009900*                        zero not blank.
010000***
010100****************************************************************
010200*
010300* Licence.
010400* *******
010500* Part of the Applewood Computers Accounting System suite.
010600* Free to use and modify for your own business's
010700* payroll/trading desk
010800* use; not to be repackaged or resold.  No warranty of any kind
010900* - if it
011000* breaks you keep both halves, tell vbc and he will try to help.
011100*
011200****************************************************************
011300*
011400  environment              division.
011500*================================
011600*
011700  copy  "envdiv.cob".
011800*
011900  input-output             section.
012000  file-control.
012100      copy "selparam.cob".
012200      copy "selverdct.cob".
012300      copy "selmktctx.cob".
012400      copy "selprint.cob".
012500*
012600  data                     division.
012700*================================
012800*
012900  file section.
013000*
013100  copy "fdparam.cob".
013200  copy "fdverdct.cob".
013300  copy "fdmktctx.cob".
013400*
013500  fd  Print-File
013600      reports are Verdict-Report.
013700*
013800  working-storage          section.
013900*------------------------------
014000*
014100  77  Prog-Name               pic x(17) value "SEFPRPT (2.0.03)".
014200*
014300  01  Ws-Data.
014400      03  Ws-Reply            pic x.
014500      03  Sfp-Parm-Status     pic xx.
014600      03  Vd-Verdct-Status    pic xx.
014700      03  Mkt-Ctx-Status      pic xx.
014800      03  Prt-Status          pic xx.
014900      03  Ws-Eval-Msg         pic x(40)   value spaces.
015000*
015100  01  RRN                     pic 9(4)    comp   value 1.
015200  01  Ws-Lines-Read           pic 9(5)    comp   value zero.
015300  01  Ws-Verdct-Eof           pic x       value "N".
015400*
015500* Date-conversion block, lifted from the payroll register
015600* printer -
015700* same three REDEFINES, this program only ever prints the UK
015800* leg.
015900*
016000  copy "wstime.cob".
016100*
016200  01  Rp-Date-Formats.
016300      03  Rp-Date             pic x(10)   value "99/99/9999".
016400      03  Rp-UK redefines Rp-Date.
016500          05  Rp-Days         pic 99.
016600          05  filler          pic x.
016700          05  Rp-Month        pic 99.
016800          05  filler          pic x.
016900          05  Rp-Year         pic 9(4).
017000      03  Rp-USA redefines Rp-Date.
017100          05  Rp-USA-Month    pic 99.
017200          05  filler          pic x.
017300          05  Rp-USA-Days     pic 99.
017400          05  filler          pic x.
017500          05  filler          pic 9(4).
017600      03  Rp-Intl redefines Rp-Date.
017700          05  Rp-Intl-Year    pic 9(4).
017800          05  filler          pic x.
017900          05  Rp-Intl-Month   pic 99.
018000          05  filler          pic x.
018100          05  Rp-Intl-Days    pic 99.
018200*
018300  01  Error-Messages.
018400      03  RP001   pic x(44) value
018500          "RP001 Param file missing - defaults used".
018600      03  RP002   pic x(42) value
018700          "RP002 Verdict file missing - run aborted".
018800      03  RP003   pic x(44) value
018900          "RP003 Context file missing - no mkt line".
019000*
019100  report section.
019200***************
019300*
019400  RD  Verdict-Report
019500      control      Final
019600      Page Limit   Sfp-Page-Lines-L
019700      Heading      1
019800      First Detail 6
019900      Last  Detail Sfp-Page-Lines-L.
020000*
020100  01  Rp-Page-Head  Type Page Heading.
020200*
020300* Print layout to 132 cols landscape, same paper as the old
020400* register.
020500*
020600      03  line  1.
020700          05  col   1     pic x(40)   source Sfp-Run-Title.
020800          05  col  96     pic x(10)   source Rp-Date.
020900          05  col 124     pic x(5)    value "Page ".
021000          05  col 129     pic zz9     source Page-Counter.
021100      03  line  2.
021200          05  col   1     pic x(17)   source Prog-Name.
021300          05  col  51     pic x(28)
021400                           value "Alpha Lens SEFP Stock Screen".
021500      03  line  3.
021600          05  col   1     pic x(7)    value "Market".
021700          05  col   9     pic x(8)    source Mkt-Index-Trend.
021800          05  col  19     pic x(7)    value "Change".
021900          05  col  27     pic +zz9.99 source Mkt-Change-Pct
022000                        present when Mkt-Change-Avail = "Y".
022100          05  col  27     pic x(6)    value "N/A"
022200                        present when Mkt-Change-Avail not = "Y".
022300          05  col  36     pic x        value "%"
022400                        present when Mkt-Change-Avail = "Y".
022500          05  col  40     pic x(10)   value "Sentiment".
022600          05  col  51     pic x(8)    source Mkt-Sentiment.
022700      03  line  5.
022800          05  col   1                 value "Symbol".
022900          05  col  14                 value "Score".
023000          05  col  21                 value "Action".
023100          05  col  29                 value "Trnd".
023200          05  col  35                 value "Momentum".
023300          05  col  46                 value "VolCnf".
023400          05  col  54                 value "Rsi".
023500          05  col  61                 value "Adx".
023600          05  col  68                 value "Price/Vwap".
023700          05  col  81                 value "Wyckoff-Phase".
023800*
023900  01  Rp-Detail  type is detail.
024000      03  line + 1.
024100          05  col   1     pic x(12)   source Vd-Symbol.
024200          05  col  14     pic zz9     source Vd-Score.
024300          05  col  21     pic x(5)    source Vd-Action.
024400          05  col  29     pic x       source Vd-Trend-Valid.
024500          05  col  35     pic x(9)    source Vd-Momentum.
024600          05  col  46     pic x       source Vd-Volume-Conf.
024700          05  col  54     pic z9.9    source Vd-Rsi-Value
024800                        present when Vd-Rsi-Avail = "Y".
024900          05  col  54     pic x(4)    value "N/A"
025000                        present when Vd-Rsi-Avail not = "Y".
025100          05  col  61     pic z9.9    source Vd-Adx-Value
025200                        present when Vd-Adx-Avail = "Y".
025300          05  col  61     pic x(4)    value "N/A"
025400                        present when Vd-Adx-Avail not = "Y".
025500          05  col  68     pic x(5)    source Vd-Price-Vs-Vwap.
025600          05  col  81     pic x(12)   source Vd-Wyckoff-Phase.
025700*
025800  01  type control Footing Final line plus 2.
025900      03  col   1         pic x(22)   value
026000         "Stocks Processed....".
026100      03  col  23         pic zzzz9   source Mkt-Stocks-Processed.
026200      03  col  30         pic x(20)   value "Stocks Rejected....".
026300      03  col  51         pic zzzz9   source Mkt-Stocks-Rejected.
026400      03  line + 1.
026500      03  col   1         pic x(10)   value "Buy.....".
026600      03  col  12         pic zzzz9   source Mkt-Buy-Count.
026700      03  col  19         pic x(10)   value "Wait....".
026800      03  col  30         pic zzzz9   source Mkt-Wait-Count.
026900      03  col  37         pic x(10)   value "Avoid...".
027000      03  col  48         pic zzzz9   source Mkt-Avoid-Count.
027100*
027200  procedure division.
027300*==================
027400*
027500  aa000-Main               section.
027600********************************
027700      move     current-date to WSE-Date-Block.
027800      perform  zz070-Convert-Date.
027900      perform  aa010-Open-Files.
028000      perform  aa050-Print-Verdicts.
028100      perform  aa090-Close-Files.
028200      goback.
028300*
028400  aa000-Exit.  exit section.
028500*
028600  aa010-Open-Files         section.
028700********************************
028800*
028900* Param file is nice to have, not essential - the copybook
029000* carries
029100* sensible defaults for the title and page depth so the report
029200* still
029300* runs if SFPPARM was never set up for this desk.
029400*
029500      open     input Sfp-Param-File.
029600      if       Sfp-Parm-Status = "00"
029700               move     1 to RRN
029800               read     Sfp-Param-File key RRN
029900               close    Sfp-Param-File
030000      else
030100               copy     "filestat.cpy"
030200                    replacing ==STATUS== by ==Sfp-Parm-Status==
030300                              ==MSG== by ==Ws-Eval-Msg==
030400               display  RP001  " - " Ws-Eval-Msg
030500      end-if.
030600*
030700* Market-Context is one record a run, same story - no file, no
030800* market line, the WS defaults in the copybook read all
030900* spaces/zeros.
031000*
031100      open     input Mkt-Context-File.
031200      if       Mkt-Ctx-Status = "00"
031300               read     Mkt-Context-File next record
031400               close    Mkt-Context-File
031500      else
031600               copy     "filestat.cpy"
031700                    replacing ==STATUS== by ==Mkt-Ctx-Status==
031800                              ==MSG== by ==Ws-Eval-Msg==
031900               display  RP003  " - " Ws-Eval-Msg
032000      end-if.
032100*
032200* Verdict file IS essential - nothing to print without it.
032300*
032400      open     input Vd-Verdict-File.
032500      if       Vd-Verdct-Status not = "00"
032600               copy     "filestat.cpy"
032700                    replacing ==STATUS== by ==Vd-Verdct-Status==
032800                              ==MSG== by ==Ws-Eval-Msg==
032900               display  RP002  " - " Ws-Eval-Msg
033000               close    Vd-Verdict-File
033100               move     16 to return-code
033200               goback
033300      end-if.
033400*
033500      open     output Print-File.
033600*
033700  aa010-Exit.  exit section.
033800*
033900  aa050-Print-Verdicts     section.
034000********************************
034100*
034200      move     zero to Ws-Lines-Read.
034300      move     "N"  to Ws-Verdct-Eof.
034400      initiate Verdict-Report.
034500      read     Vd-Verdict-File next record at end
034600               move  "Y" to Ws-Verdct-Eof
034700      end-read.
034800      perform  aa060-Print-One-Verdict thru aa060-Exit
034900               until  Ws-Verdct-Eof = "Y".
035000      terminate
035100               Verdict-Report.
035200*
035300  aa050-Exit.  exit section.
035400*
035500  aa060-Print-One-Verdict.
035600*
035700      if       Vd-Verdct-Status not = "00"
035800               move  "Y" to Ws-Verdct-Eof
035900               go to aa060-Exit
036000      end-if.
036100      add      1 to Ws-Lines-Read.
036200      generate Rp-Detail.
036300      read     Vd-Verdict-File next record at end
036400               move  "Y" to Ws-Verdct-Eof
036500      end-read.
036600*
036700  aa060-Exit.  exit.
036800*
036900  aa090-Close-Files        section.
037000********************************
037100      close    Vd-Verdict-File.
037200      close    Print-File.
037300      display  "SEFPRPT - lines printed = " Ws-Lines-Read.
037400*
037500  aa090-Exit.  exit section.
037600*
037700  zz070-Convert-Date       section.
037800********************************
037900*
038000* Converts CURRENT-DATE into the UK dd/mm/ccyy leg for the
038100* heading -
038200* the USA/Intl legs are carried as REDEFINES only, this desk
038300* prints
038400* UK dates and always has.
038500*
038600      move     WSE-Year  to Rp-Year.
038700      move     WSE-Month to Rp-Month.
038800      move     WSE-Days  to Rp-Days.
038900*
039000  zz070-Exit.  exit section.
