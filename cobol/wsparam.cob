000100********************************************
000200*                                          *
000300*  Record Definition For SEFP Run-Control  *
000400*           Parameter File                 *
000500*     Uses RRN = 1                         *
000600*                                          *
000700*  Holds all the periods/multipliers/      *
000800*  score weights so a tuning change does   *
000900*  not need a recompile - same idea as the *
001000*  old PY-Param1 block.                    *
001100********************************************
001200*  File size 120 bytes padded to 256 by filler.
001300*
001400* THESE FIELD DEFAULTS MAY NEED CHANGING
001500*
001600* 21/12/25 vbc - Created.
001700* 02/01/26 vbc - Added Sfp-Score-Wt redefines as an array,
001750*                BB500 loops it instead of five separate
001760*                IF tests - SEFP-103.
001900*
002000  01  Sfp-Param-Record.
002100      03  Sfp-Run-Title           pic x(40)   value
002200                       "ALPHA LENS - SEFP VERDICT REPORT".
002300*           Sfp-Min-Bars is the input validator's cutoff.
002350      03  Sfp-Min-Bars            pic 9(4)    comp  value 150.
002400*
002500      03  Sfp-Ema-Period          pic 99      comp  value 20.
002600      03  Sfp-Rsi-Period          pic 99      comp  value 14.
002700      03  Sfp-Adx-Period          pic 99      comp  value 14.
002800      03  Sfp-Bb-Period           pic 99      comp  value 20.
002900      03  Sfp-Bb-Width            pic 9v9     comp-3  value 2.0.
003000      03  Sfp-St-Period           pic 99      comp  value 10.
003100      03  Sfp-St-Mult             pic 9v9     comp-3  value 3.0.
003200*           Sfp-Adx-Trend-Min feeds the trend-valid leg,
003220*           Sfp-Adx-Strong-Min feeds the scoring leg.
003300      03  Sfp-Adx-Trend-Min       pic 99v9    comp-3  value 20.0.
003400      03  Sfp-Adx-Strong-Min      pic 99v9    comp-3  value 25.0.
003500      03  Sfp-Rsi-Accum-Lo        pic 99v9    comp-3  value 45.0.
003600      03  Sfp-Rsi-Accum-Hi        pic 99v9    comp-3  value 60.0.
003700      03  Sfp-Rsi-Overbought      pic 99v9    comp-3  value 70.0.
003800      03  Sfp-Rsi-Oversold        pic 99v9    comp-3  value 30.0.
003900*
004000      03  Sfp-Vol-Window          pic 99      comp  value 20.
004100      03  Sfp-Vol-Mult            pic 9v9     comp-3  value 1.5.
004200*
004300      03  Sfp-Score-Wt-Block.
004400          05  Sfp-Score-Trend-Valid   pic 99      comp  value 30.
004500          05  Sfp-Score-Vol-Confirm   pic 99      comp  value 20.
004600          05  Sfp-Score-Rsi-Accum     pic 99      comp  value 20.
004700          05  Sfp-Score-Above-Vwap    pic 99      comp  value 15.
004800          05  Sfp-Score-Adx-Strong    pic 99      comp  value 15.
004850*           Same 5 weights, table-driven walk in BB500.
004900      03  Sfp-Score-Wt-Tbl  redefines  Sfp-Score-Wt-Block.
005000          05  Sfp-Score-Wt            pic 99  comp  occurs 5.
005100*
005200      03  Sfp-Action-Buy-Min      pic 999     comp  value 75.
005300      03  Sfp-Action-Wait-Min     pic 999     comp  value 45.
005400*
005500      03  Sfp-Mkt-Bull-Pct        pic s9v99   comp-3  value +0.5.
005600      03  Sfp-Mkt-Bear-Pct        pic s9v99   comp-3  value -0.5.
005700*           Sfp-Page-Lines-L is landscape depth, see report RD.
005800      03  Sfp-Page-Lines-L        pic 99      comp  value 56.
005900      03  Sfp-Page-Width-L        pic 999     comp  value 132.
006000*
006100      03  filler                  pic x(103).
