000100********************************************
000200*  Select Clause - Benchmark Index Bars    *
000300********************************************
000400* 18/12/25 vbc - Created.
000500*
000600      select   Idx-Bar-File   assign to "IDXBAR"
000700               organization  is line sequential
000800               file status   is Idx-Bar-Status.
