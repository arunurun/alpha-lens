000100********************************************
000200*                                          *
000300*  Record Definition For Market-Context    *
000400*     File - one record written per run    *
000500********************************************
000600*  File size 28 bytes padded to 32 by filler.
000700*
000800* 19/12/25 vbc - Created.
000900* 22/12/25 vbc - Added Mkt-Change-Avail, empty index file leaves
001000*                Mkt-Change-Pct with nothing sensible to show.
001100* 10/02/26 vbc - Added Mkt-Run-Totals group - sefprpt's end of
001200*                report totals have nowhere else to come from,
001300*                rejected stocks never reach the Verdict file.
001400*
001500  01  Mkt-Context-Record.
001600      03  Mkt-Index-Trend          pic x(8).
001700          88  Mkt-Trend-Bullish    value "BULLISH".
001800          88  Mkt-Trend-Bearish    value "BEARISH".
001900          88  Mkt-Trend-Neutral    value "NEUTRAL".
002000          88  Mkt-Trend-Unknown    value "UNKNOWN".
002050*           Mkt-Change-Avail = N means the index file was empty.
002100      03  Mkt-Change-Avail         pic x.
002200      03  Mkt-Change-Pct           pic s9(3)v99  comp-3.
002300      03  Mkt-Index-Level          pic 9(7)v99   comp-3.
002400      03  Mkt-Sentiment            pic x(8).
002500          88  Mkt-Sent-Positive    value "POSITIVE".
002600          88  Mkt-Sent-Negative    value "NEGATIVE".
002700          88  Mkt-Sent-Neutral     value "NEUTRAL".
002800      03  Mkt-Run-Totals.
002900          05  Mkt-Stocks-Processed pic 9(5).
003000          05  Mkt-Stocks-Rejected  pic 9(5).
003100          05  Mkt-Buy-Count        pic 9(5).
003200          05  Mkt-Wait-Count       pic 9(5).
003300          05  Mkt-Avoid-Count      pic 9(5).
003400      03  filler                   pic x(4).
