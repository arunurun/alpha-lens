000100********************************************
000200*  Select Clause - Market-Context File     *
000300********************************************
000400* 19/12/25 vbc - Created.
000500*
000600      select   Mkt-Context-File   assign to "MKTCTX"
000700               organization  is line sequential
000800               file status   is Mkt-Ctx-Status.
