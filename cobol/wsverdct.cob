000100********************************************
000200*                                          *
000300*  Record Definition For Verdict File      *
000400*     One record per stock analysed        *
000500*     Uses Vd-Symbol as key (built in      *
000600*     Stk-Symbol sequence off the run)     *
000700********************************************
000800*  File size 248 bytes padded to 256 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 19/12/25 vbc - Created.
001300* 27/12/25 vbc - Split Adx/Rsi avail flags out, can't blank
001320*                a numeric DISPLAY field and still add/
001340*                compare it later - SEFP-104.
001500* 15/01/26 vbc - Deliv-Dev-Pct changed to sign leading
001520*                separate per the printed "+NN%"
001540*                requirement off the spec sheet.
001700*
001800  01  Vd-Verdict-Record.
001900      03  Vd-Symbol                pic x(12).
002000      03  Vd-Market-Regime         pic x(4).
002100          88  Vd-Regime-Bull       value "BULL".
002200          88  Vd-Regime-Bear       value "BEAR".
002300      03  Vd-Trend-Valid           pic x.
002400          88  Vd-Trend-Is-Valid    value "Y".
002500      03  Vd-Momentum              pic x(9).
002600          88  Vd-Mom-Bullish       value "BULLISH".
002700          88  Vd-Mom-Neutral       value "NEUTRAL".
002800          88  Vd-Mom-Exhausted     value "EXHAUSTED".
002900      03  Vd-Volume-Conf           pic x.
003000          88  Vd-Vol-Is-Confirmed  value "Y".
003050*           Vd-Adx/Rsi-Avail are Y/N, blank-when-n/a flags.
003100      03  Vd-Adx-Avail             pic x.
003200      03  Vd-Adx-Value             pic s9(3)v9.
003300      03  Vd-Rsi-Avail             pic x.
003400      03  Vd-Rsi-Value             pic s9(3)v9.
003500      03  Vd-Price-Vs-Vwap         pic x(5).
003600          88  Vd-Price-Above-Vwap  value "ABOVE".
003700          88  Vd-Price-Below-Vwap  value "BELOW".
003800      03  Vd-Wyckoff-Phase         pic x(12).
003900          88  Vd-Phase-Markup         value "MARKUP".
004000          88  Vd-Phase-Distribution   value "DISTRIBUTION".
004100          88  Vd-Phase-Markdown       value "MARKDOWN".
004200          88  Vd-Phase-Accumulation   value "ACCUMULATION".
004250*           Vd-Deliv-Dev-Avail N means print literal "N/A".
004300      03  Vd-Deliv-Dev-Avail       pic x.
004400      03  Vd-Deliv-Dev-Pct         pic s9(4)
004420                                    sign leading separate.
004500      03  Vd-Score                pic 9(3).
004600      03  Vd-Action                pic x(5).
004700          88  Vd-Action-Buy        value "BUY".
004800          88  Vd-Action-Wait       value "WAIT".
004900          88  Vd-Action-Avoid      value "AVOID".
005000      03  Vd-Reasoning             pic x(200).
005100      03  filler                   pic x(8).
