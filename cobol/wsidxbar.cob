000100********************************************
000200*                                          *
000300*  Record Definition For Benchmark Index   *
000400*           Bar File                       *
000500*     Ascending Idx-Bar-Date order         *
000600********************************************
000700*  File size 12 bytes padded to 20 by filler.
000800*
000900* 18/12/25 vbc - Created.
001000*
001100  01  Idx-Bar-Record.
001150*     Idx-Bar-Date is ccyymmdd, ascending.
001200      03  Idx-Bar-Date          pic 9(8)      comp.
001300      03  Idx-Close-Prc         pic s9(7)v99  comp-3.
001400      03  filler                pic x(11).
