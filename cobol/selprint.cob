000100********************************************
000200*  Select Clause - Verdict Print File      *
000300*     132 columns                          *
000400********************************************
000500* 22/12/25 vbc - Created.
000600*
000700      select   Print-File   assign to "PRTFILE"
000800               organization  is line sequential
000900               file status   is Prt-Status.
