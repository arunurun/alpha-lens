000100********************************************
000200*  Fd Clause - Stock Daily Price Bars      *
000300********************************************
000400* 18/12/25 vbc - Created.
000500*
000600  fd  Stk-Bar-File.
000700      copy "wsstkbar.cob".
