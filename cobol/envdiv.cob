000100********************************************
000200*                                          *
000300*  Common Environment Division Entries     *
000400*     Shared By All SEFP Programs          *
000500********************************************
000600* 22/12/25 vbc - Created for SEFP from ACAS house envdiv pattern.
000700* 14/01/26 vbc - Added UPSI-0, set on in the run's PARM
000750*                card to turn on SEFP060/SEFP061 console
000760*                notes for rejected symbols - see SEFP-106.
000800*
000900  configuration            section.
001000  source-computer.         gnucobol.
001100  object-computer.         gnucobol.
001200  special-names.
001300      C01                  is  TOP-OF-FORM
001400      CLASS  Vd-Alpha-Class is "A" thru "Z"
001500      UPSI-0.
