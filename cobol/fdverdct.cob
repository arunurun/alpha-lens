000100********************************************
000200*  Fd Clause - Verdict File                *
000300********************************************
000400* 19/12/25 vbc - Created.
000500*
000600  fd  Vd-Verdict-File.
000700      copy "wsverdct.cob".
