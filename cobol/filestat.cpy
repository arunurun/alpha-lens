000100********************************************
000200*                                          *
000300*  File-Status Message Lookup              *
000400*     Replacing MSG & STATUS on each copy  *
000500*     (House idea lifted from the payroll  *
000600*      pair's FileStat-Msgs-2.cpy)         *
000700********************************************
000800* 22/12/25 vbc - Created for SEFP.
000900*
001000      evaluate   STATUS
001100          when   "00"  move "Ok"                       to MSG
001200          when   "10"  move "End of file"               to MSG
001300          when   "22"  move "Duplicate key"              to MSG
001400          when   "23"  move "Record not found"           to MSG
001500          when   "35"  move "File not found"              to MSG
001600          when   "41"  move "File already open"           to MSG
001700          when   "42"  move "File not open"                to MSG
001800          when   "94"  move "Sequence error on write"      to MSG
001900          when   other move "Unknown file status"           to MSG
002000      end-evaluate.
