000100**************************************************************
000200*                                                             *
000300*   S E F P - Overnight Equity Screen, Build Step            *
000400*                                                             *
000500**************************************************************
000600*
000700  identification          division.
000800*===============================
000900*
001000  program-id.             sefp000.
001100  author.                 V B Coen.
001200  installation.           Applewood Computers.
001300  date-written.           14/09/87.
001400  date-compiled.
001500  security.               Confidential - Applewood Computers
001600     Equity Screen.
001700*
001800***
001900*    Remarks.            Reads the daily price-bar universe and
002000* the
002100*                        benchmark index, computes the six
002200* technicators,
002300*                        runs the rules and scoring engines,
002400* and writes
002500*                        the Verdict file and the
002600* Market-Context record
002700*                        that sefprpt later prints.
002800***
002900*    Version.            See Prog-Name in Ws.
003000***
003100*    Called modules.     None.
003200***
003300*    Files used.
003400*                        Sfp-Param-File.   Run-control
003500* constants.
003600*                        Stk-Bar-File.     Daily price bars,
003700* all stocks.
003800*                        Idx-Bar-File.     Benchmark index bars.
003900*                        Vd-Verdict-File.  Output, one rec per
004000* stock.
004100*                        Mkt-Context-File. Output, one rec per
004200* run.
004300***
004400* Changes:
004500* 14/09/87 vbc - 1.0     Created for the overnight equity
004600* screen - first
004700*                        cut written for the trading desk's own
004800* spread-
004900*                        sheet checks, EMA and RSI only.
005000* 02/03/88 vbc - 1.1     Added Bollinger Bands, desk wanted a
005100* volatility
005200*                        read sat alongside the trend call.
005300* 19/11/89 pjw - 1.2     RSI averaging rewritten from Wilder
005400* smoothing to
005500*                        a simple rolling mean - matches the
005600* desk sheet.
005700* 08/05/91 pjw - 1.3     ADX added.  Left +DM/-DM UNZEROED
005800* against the
005900*                        usual Wilder rule - desk insists this
006000* is how
006100*                        their sheet does it, do not "fix" this.
006200* 21/01/93 vbc - 1.4     SuperTrend(10,3.0) added.
006300* 30/06/95 vbc - 1.5     VWAP made cumulative (never
006400* session-reset) -
006500*                        desk changed its mind again.
006600* 11/02/98 vbc - 1.6     Y2K - all dates converted to CCYYMMDD
006700* storage,
006800*                        Bar-Date was two-digit year only. 
006900* SY-Y2K-04.
007000* 03/09/99 vbc - 1.6.01  Y2K - second pass, the param block
007100* date fields
007200*                        were still YY.  SY-Y2K-11.
007300* 17/04/02 vbc - 1.7     Minimum bar count raised 100 -> 150,
007400* desk kept
007500*                        running thin series and getting
007600* rubbish scores.
007700* 25/11/04 dps - 1.8     Volume-confirmation window/multiplier
007800* made
007900*                        parameter-driven.
008000* 12/07/08 vbc - 1.9     Moved off the Sperry box onto GnuCOBOL.
008100* 09/12/25 vbc - 2.0.00  Rebuilt as SEFP for the Alpha Lens
008200* universe
008300*                        screen.  Carried the indicator maths
008400* over from
008500*                        the old desk spec, added the Wyckoff
008600* phase and
008700*                        delivery-deviation fields for the new
008800* Verdict
008900*                        file.  Replaces the ad-hoc desk screen.
009000* 14/01/26 vbc - 2.0.01  SEFP-101  Widened Stk-Volume to 9(12).
009100* 22/01/26 vbc - 2.0.02  SEFP-102  Added
009200* Sb-Tr/Plus-Dm/Minus-Dm/Dx
009300*                        working columns for the ADX calc.
009400* 29/01/26 vbc - 2.0.03  SEFP-103  Score weights now
009500* table-driven off
009600*                        Sfp-Score-Wt, BB500 no longer five
009700* hard IFs.
009800* 05/02/26 vbc - 2.0.04  SEFP-104  Split Adx/Rsi avail flags
009900* out, can't
010000*                        leave a COMP-3 field "blank" for
010100* not-available.
010200* 09/02/26 vbc - 2.0.05  SEFP-105  Reasoning text built off
010300* Scr-Note,
010400*                        no re-typing the "(+NN)" suffix a
010500* second time.
010520* 14/02/26 vbc - 2.0.06  SEFP-106  BB060 now logs a console
010540*                        line for each reject when the UPSI-0
010560*                        switch is set on the run's JCL/PARM
010580*                        card - desk wanted reject counts
010590*                        explained without opening the report.
010600***
010700****************************************************************
010800*
010900* Licence.
011000* *******
011100* Part of the Applewood Computers Accounting System suite.
011200* Free to use and modify for your own business's
011300* payroll/trading desk
011400* use; not to be repackaged or resold.  No warranty of any kind
011500* - if it
011600* breaks you keep both halves, tell vbc and he will try to help.
011700*
011800****************************************************************
011900*
012000  environment              division.
012100*================================
012200*
012300  copy  "envdiv.cob".
012400*
012500  input-output             section.
012600  file-control.
012700      copy "selparam.cob".
012800      copy "selstkbar.cob".
012900      copy "selidxbar.cob".
013000      copy "selverdct.cob".
013100      copy "selmktctx.cob".
013200*
013300  data                     division.
013400*================================
013500*
013600  file section.
013700*
013800      copy "fdparam.cob".
013900      copy "fdstkbar.cob".
014000      copy "fdidxbar.cob".
014100      copy "fdverdct.cob".
014200      copy "fdmktctx.cob".
014300*
014400  working-storage          section.
014500*------------------------------
014600*
014700  77  Prog-Name                pic x(17)   value
014800     "SEFP000 (2.0.05)".
014900*
015000  copy "wsindtbl.cob".
015100  copy "wsscore.cob".
015200*
015300  01  Ws-Data.
015400      03  Ws-Reply              pic x.
015500      03  Sfp-Parm-Status       pic xx.
015600      03  Stk-Bar-Status        pic xx.
015700      03  Idx-Bar-Status        pic xx.
015800      03  Vd-Verdct-Status      pic xx.
015900      03  Mkt-Ctx-Status        pic xx.
016000      03  Ws-Eval-Msg           pic x(40)   value spaces.
016100*
016200  01  RRN                      pic 9(4)    comp   value 1.
016300  01  Ws-Stk-Eof               pic x       value "N".
016400  01  Ws-Active-Symbol         pic x(12).
016500*
016600* Control Totals - all run long, all comp.
016700*
016800  01  Ws-Stocks-Read           pic 9(7)    comp   value zero.
016900  01  Ws-Stocks-Processed      pic 9(5)    comp   value zero.
017000  01  Ws-Stocks-Rejected       pic 9(5)    comp   value zero.
017100  01  Ws-Buy-Count             pic 9(5)    comp   value zero.
017200  01  Ws-Wait-Count            pic 9(5)    comp   value zero.
017300  01  Ws-Avoid-Count           pic 9(5)    comp   value zero.
017400*
017500* Indicator-engine scratch - kept well away from the table
017600* itself.
017700*
017800  01  Ws-Ema-Alpha        pic s9v9999     comp-3 value zero.
017900  01  Ws-Tp               pic s9(7)v9999  comp-3 value zero.
018000  01  Ws-Sum               pic s9(13)v9999 comp-3 value zero.
018100  01  Ws-Sum2              pic s9(13)v9999 comp-3 value zero.
018200  01  Ws-Mean              pic s9(7)v9999  comp-3 value zero.
018300  01  Ws-Dev               pic s9(7)v9999  comp-3 value zero.
018400  01  Ws-Sumsq             pic s9(15)v9999 comp-3 value zero.
018500  01  Ws-Variance          pic s9(9)v9999  comp-3 value zero.
018600  01  Ws-Std-Dev           pic s9(7)v9999  comp-3 value zero.
018700  01  Ws-Atr10             pic s9(7)v9999  comp-3 value zero.
018800  01  Ws-Basic-Upper       pic s9(7)v9999  comp-3 value zero.
018900  01  Ws-Basic-Lower       pic s9(7)v9999  comp-3 value zero.
019000  01  Ws-Plus-Di           pic s9(5)v9999  comp-3 value zero.
019100  01  Ws-Minus-Di          pic s9(5)v9999  comp-3 value zero.
019200  01  Ws-Di-Sum            pic s9(5)v9999  comp-3 value zero.
019300  01  Ws-Di-Diff           pic s9(5)v9999  comp-3 value zero.
019400  01  Ws-Cum-Tp-Vol        pic s9(13)v9999 comp-3 value zero.
019500  01  Ws-Cum-Vol           pic  9(13)v9999 comp-3 value zero.
019600  01  Ws-Window-Ix         pic 9(4)   comp value zero.
019700  01  Ws-Window-Start      pic 9(4)   comp value zero.
019800  01  Ws-Prior-Ix          pic 9(4)   comp value zero.
019900*
020000* Newton-Raphson square root (Bollinger sample std-dev) - no
020100* intrinsic FUNCTION SQRT is used on this system.
020200*
020300  01  Ws-Sqrt-Input        pic s9(9)v9999  comp-3 value zero.
020400  01  Ws-Sqrt-Result       pic s9(7)v9999  comp-3 value zero.
020500  01  Ws-Sqrt-Guess        pic s9(7)v9999  comp-3 value zero.
020600  01  Ws-Sqrt-Prev         pic s9(7)v9999  comp-3 value zero.
020700  01  Ws-Sqrt-Iter         pic 99     comp value zero.
020800*
020900* Rules-engine result, held for the latest bar of the stock
021000* in hand.
021100*
021200  01  Ws-Trend-Valid       pic x      value "N".
021300  01  Ws-Momentum          pic x(9)   value "NEUTRAL".
021400  01  Ws-Volume-Conf       pic x      value "N".
021500  01  Ws-Avg20-Vol         pic s9(13)v9999 comp-3 value zero.
021600*
021700* Market-context classifier scratch.
021800*
021900  01  Ws-Idx-Eof           pic x      value "N".
022000  01  Ws-Idx-Count         pic 9(6)   comp   value zero.
022100  01  Ws-Idx-Prev-Close    pic s9(7)v99 comp-3 value zero.
022200  01  Ws-Idx-Last-Close    pic s9(7)v99 comp-3 value zero.
022300*
022400* Reasoning-text assembly scratch (generic trim work area,
022500* re-used for
022600* each of the three sentences and the two score-detail notes).
022700*
022800  01  Ws-Trim-Field            pic x(100)  value spaces.
022900  01  Ws-Trim-Len              pic 999     comp   value zero.
023000  01  Ws-Line1                 pic x(60)   value spaces.
023100  01  Ws-Line2                 pic x(100)  value spaces.
023200  01  Ws-Line3                 pic x(70)   value spaces.
023300  01  Ws-L1-Len                pic 999     comp   value zero.
023400  01  Ws-L2-Len                pic 999     comp   value zero.
023500  01  Ws-L3-Len                pic 999     comp   value zero.
023600  01  Ws-Note-1                pic x(40)   value spaces.
023700  01  Ws-Note-2                pic x(40)   value spaces.
023800  01  Ws-Note-1-Len            pic 999     comp   value zero.
023900  01  Ws-Note-2-Len            pic 999     comp   value zero.
024000  01  Ws-Score-Edit            pic zz9.
024100  01  Ws-Score-Trim            pic x(3)    value spaces.
024200  01  Ws-Score-Len             pic 9       comp   value zero.
024300  01  Ws-Reason-Ptr            pic 999     comp   value zero.
024400*
024500  procedure division.
024600*==================
024700*
024800  AA000-Main                  section.
024900**********************************
025000*
025100      perform  AA010-Open-Files.
025200      perform  BB200-Market-Context.
025300      perform  BB000-Process-Stocks.
025400      perform  ZZ890-Write-Context.
025500      perform  ZZ900-Print-Totals.
025600      perform  AA090-Close-Files.
025700      goback.
025800*
025900  AA000-Exit.  exit section.
026000*
026100  AA010-Open-Files             section.
026200************************************
026300*
026400* Param file is optional - Sfp-Param-Record carries sane
026500* defaults via
026600* its own VALUE clauses if it is missing (see wsparam.cob).
026700*
026800      open     input   Sfp-Param-File.
026900      if       Sfp-Parm-Status = "00"
027000               move     1  to  RRN
027100               read     Sfp-Param-File key RRN
027200               close    Sfp-Param-File
027300      else
027400               copy     "filestat.cpy"
027500                    replacing ==STATUS== by ==Sfp-Parm-Status==
027600                              ==MSG== by ==Ws-Eval-Msg==
027700               display
027800                  "SEFP001 Parameter file not found - running"
027900                        " on built-in defaults - " Ws-Eval-Msg
028000      end-if.
028100*
028200      open     input    Stk-Bar-File.
028300      if       Stk-Bar-Status not = "00"
028400               copy     "filestat.cpy"
028500                        replacing ==STATUS== by ==Stk-Bar-Status==
028600                                  ==MSG== by ==Ws-Eval-Msg==
028700               display  "SEFP003 Stock price bar file not found -"
028800                        " aborting - " Ws-Eval-Msg
028900               move     16 to return-code
029000               goback
029100      end-if.
029200*
029300      open     input    Idx-Bar-File.
029400      open     output   Vd-Verdict-File.
029500      open     output   Mkt-Context-File.
029600*
029700  AA010-Exit.  exit section.
029800*
029900  AA090-Close-Files            section.
030000************************************
030100*
030200      close    Stk-Bar-File.
030300      close    Idx-Bar-File.
030400      close    Vd-Verdict-File.
030500      close    Mkt-Context-File.
030600*
030700  AA090-Exit.  exit section.
030800*
030900  BB000-Process-Stocks         section.
031000************************************
031100*
031200* Control break on Stk-Symbol - the file is in ascending
031300* Symbol/Date
031400* order, one row per trading day.  BB010 primes and re-primes
031500* the
031600* look-ahead row that BB050 uses to detect the break.
031700*
031800      move     "N" to Ws-Stk-Eof.
031900      perform  BB010-Read-Next-Bar.
032000      perform  BB020-Process-One-Symbol
032100               until  Ws-Stk-Eof = "Y".
032200*
032300  BB000-Exit.  exit section.
032400*
032500  BB010-Read-Next-Bar.
032600*
032700      if       Ws-Stk-Eof not = "Y"
032800               read     Stk-Bar-File
032900                         at end move "Y" to Ws-Stk-Eof
033000               end-read
033100      end-if.
033200*
033300  BB020-Process-One-Symbol.
033400*
033500      move     Stk-Symbol   to  Ws-Active-Symbol.
033600      perform  BB050-Build-Bar-Table.
033700      perform  BB060-Process-One-Stock.
033800*
033900  BB050-Build-Bar-Table        section.
034000************************************
034100*
034200      move     zero to Sb-Bar-Count.
034300      perform  BB055-Load-One-Bar
034400               until  Ws-Stk-Eof = "Y"  or  Stk-Symbol not =
034500                  Ws-Active-Symbol.
034600*
034700  BB050-Exit.  exit section.
034800*
034900  BB055-Load-One-Bar.
035000*
035100      if       Sb-Bar-Count < Ws-Max-Bars
035200               add      1 to Sb-Bar-Count
035300               set      Sb-Ix to Sb-Bar-Count
035400               move     Stk-Bar-Date    to Sb-Date    (Sb-Ix)
035500               move     Stk-Open-Prc    to Sb-Open    (Sb-Ix)
035600               move     Stk-High-Prc    to Sb-High    (Sb-Ix)
035700               move     Stk-Low-Prc     to Sb-Low     (Sb-Ix)
035800               move     Stk-Close-Prc   to Sb-Close   (Sb-Ix)
035900               move     Stk-Volume      to Sb-Volume  (Sb-Ix)
036000               add      1 to Ws-Stocks-Read
036100      end-if.
036200      perform  BB010-Read-Next-Bar.
036300*
036400  BB060-Process-One-Stock      section.
036500************************************
036600*
036700      if       Sb-Bar-Count = zero
036800*             Can't happen via this file's control break (a
036900* symbol
037000*             group always has at least the row that started
037100* it) -
037200*             kept in case this is ever re-wired to one file per
037300*             stock, some of which may turn up empty - vbc.
037400               perform  BB115-Empty-Series-Verdict
037500               add      1 to Ws-Stocks-Rejected
037520               if       UPSI-0 on
037540                        display "SEFP060 " Ws-Active-Symbol
037560                                " rejected - no bars on file"
037580               end-if
037600      else
037700        if     Sb-Bar-Count < Sfp-Min-Bars
037800               add      1 to Ws-Stocks-Rejected
037820               if       UPSI-0 on
037840                        display "SEFP061 " Ws-Active-Symbol
037860                                " rejected - only "
037862                                Sb-Bar-Count " bars on file"
037880               end-if
037900        else
038000               move     Ws-Active-Symbol to Vd-Symbol
038100               perform  BB300-Compute-Indicators
038200               set      Sb-Ix to Sb-Bar-Count
038300               perform  BB400-Rules-Engine
038400               perform  BB500-Score-Verdict
038500               perform  BB600-Summary-Fields
038600               perform  BB700-Write-Verdict
038700               add      1 to Ws-Stocks-Processed
038800               perform  BB710-Tally-Action
038900        end-if
039000      end-if.
039100*
039200  BB060-Exit.  exit section.
039300*
039400  BB115-Empty-Series-Verdict.
039500*
039600      move     Ws-Active-Symbol  to Vd-Symbol.
039700      move     "BEAR"            to Vd-Market-Regime.
039800      move     "N"               to Vd-Trend-Valid.
039900      move     "NEUTRAL"         to Vd-Momentum.
040000      move     "N"               to Vd-Volume-Conf.
040100      move     "N"               to Vd-Adx-Avail.
040200      move     zero              to Vd-Adx-Value.
040300      move     "N"               to Vd-Rsi-Avail.
040400      move     zero              to Vd-Rsi-Value.
040500      move     "BELOW"           to Vd-Price-Vs-Vwap.
040600      move     "ACCUMULATION"    to Vd-Wyckoff-Phase.
040700      move     "N"               to Vd-Deliv-Dev-Avail.
040800      move     zero              to Vd-Deliv-Dev-Pct.
040900      move     zero              to Vd-Score.
041000      move     "AVOID"           to Vd-Action.
041100      move     spaces            to Vd-Reasoning.
041200      string   "No data available for analysis. Cannot "
041300               "provide a verdict."
041400               delimited by size into Vd-Reasoning.
041500      perform  BB700-Write-Verdict.
041600*
041700*===============================================================
041800*  Indicator Engine
041900*===============================================================
042000*
042100  BB300-Compute-Indicators     section.
042200************************************
042300*
042400      perform  BB305-Init-Cumulative.
042500      perform  BB308-Calc-One-Bar
042600               varying Sb-Ix from 1 by 1 until Sb-Ix >
042700                  Sb-Bar-Count.
042800*
042900  BB300-Exit.  exit section.
043000*
043100  BB305-Init-Cumulative.
043200*
043300      divide   2 by (Sfp-Ema-Period + 1) giving Ws-Ema-Alpha
043400         rounded.
043500      move     zero to Ws-Cum-Tp-Vol.
043600      move     zero to Ws-Cum-Vol.
043700*
043800  BB308-Calc-One-Bar.
043900*
044000      perform  BB310-Calc-True-Range.
044100      perform  BB320-Calc-Ema.
044200      perform  BB330-Calc-Rsi.
044300      perform  BB340-Calc-Adx.
044400      perform  BB350-Calc-Vwap.
044500      perform  BB360-Calc-Boll-Bands.
044600      perform  BB370-Calc-Supertrend.
044700*
044800  BB310-Calc-True-Range.
044900*
045000* TR(t) = max(High-Low, |High-PrevClose|, |Low-PrevClose|)
045100* +DM(t) = max(High(t)-High(t-1),0)   -DM(t) =
045200* max(Low(t-1)-Low(t),0)
045300* NOTE - the desk's own spec does NOT zero the smaller of
045400* +DM/-DM
045500*        the way Wilder's original method does - leave this
045600* alone.
045700*
045800      if       Sb-Ix = 1
045900               compute  Sb-Tr (Sb-Ix) = Sb-High (Sb-Ix) - Sb-Low
046000                  (Sb-Ix)
046100               move     zero to Sb-Plus-Dm  (Sb-Ix)
046200               move     zero to Sb-Minus-Dm (Sb-Ix)
046300      else
046400               move     Sb-Ix to Ws-Prior-Ix
046500               subtract 1 from Ws-Prior-Ix
046600               compute  Sb-Tr (Sb-Ix) = Sb-High (Sb-Ix) - Sb-Low
046700                  (Sb-Ix)
046800               compute  Ws-Sum = Sb-High (Sb-Ix) - Sb-Close
046900                  (Ws-Prior-Ix)
047000               if       Ws-Sum < 0
047100                        multiply Ws-Sum by -1 giving Ws-Sum
047200               end-if
047300               if       Ws-Sum > Sb-Tr (Sb-Ix)
047400                        move     Ws-Sum to Sb-Tr (Sb-Ix)
047500               end-if
047600               compute  Ws-Sum2 = Sb-Low (Sb-Ix) - Sb-Close
047700                  (Ws-Prior-Ix)
047800               if       Ws-Sum2 < 0
047900                        multiply Ws-Sum2 by -1 giving Ws-Sum2
048000               end-if
048100               if       Ws-Sum2 > Sb-Tr (Sb-Ix)
048200                        move     Ws-Sum2 to Sb-Tr (Sb-Ix)
048300               end-if
048400               compute  Ws-Sum = Sb-High (Sb-Ix) - Sb-High
048500                  (Ws-Prior-Ix)
048600               if       Ws-Sum > 0
048700                        move     Ws-Sum to Sb-Plus-Dm (Sb-Ix)
048800               else
048900                        move     zero to Sb-Plus-Dm (Sb-Ix)
049000               end-if
049100               compute  Ws-Sum2 = Sb-Low (Ws-Prior-Ix) - Sb-Low
049200                  (Sb-Ix)
049300               if       Ws-Sum2 > 0
049400                        move     Ws-Sum2 to Sb-Minus-Dm (Sb-Ix)
049500               else
049600                        move     zero to Sb-Minus-Dm (Sb-Ix)
049700               end-if
049800      end-if.
049900*
050000  BB320-Calc-Ema.
050100*
050200* Seed EMA(1) = Close(1), thereafter the usual alpha blend.
050300*
050400      if       Sb-Ix = 1
050500               move     Sb-Close (Sb-Ix) to Sb-Ema20 (Sb-Ix)
050600      else
050700               move     Sb-Ix to Ws-Prior-Ix
050800               subtract 1 from Ws-Prior-Ix
050900               compute  Sb-Ema20 (Sb-Ix) rounded =
051000                        (Ws-Ema-Alpha * Sb-Close (Sb-Ix)) +
051100                        ((1 - Ws-Ema-Alpha) * Sb-Ema20
051200                           (Ws-Prior-Ix))
051300      end-if.
051400*
051500  BB330-Calc-Rsi.
051600*
051700* Simple (unweighted) rolling mean of the last 14 gains/losses
051800* - NOT
051900* Wilder smoothing, per pjw's 1989 change.  Not available until
052000* 14
052100* deltas exist, i.e. bar 15 on.
052200*
052300      if       Sb-Ix < Sfp-Rsi-Period + 1
052400               move     "N"  to Sb-Rsi14-Avail (Sb-Ix)
052500               move     zero to Sb-Rsi14       (Sb-Ix)
052600      else
052700               move     zero to Ws-Sum
052800               move     zero to Ws-Sum2
052900               move     Sb-Ix to Ws-Window-Ix
053000               subtract Sfp-Rsi-Period from Ws-Window-Ix giving
053100                  Ws-Window-Start
053200               add      1 to Ws-Window-Start
053300               perform  BB332-Rsi-Window-Step
053400                        varying Ws-Window-Ix from Ws-Window-Start
053500                           by 1
053600                        until Ws-Window-Ix > Sb-Ix
053700               divide   Ws-Sum by Sfp-Rsi-Period giving Ws-Mean
053800               if       Ws-Sum2 = 0
053900                        move     100 to Sb-Rsi14 (Sb-Ix)
054000               else
054100                        divide   Ws-Sum2 by Sfp-Rsi-Period giving
054200                           Ws-Variance
054300                        compute  Sb-Rsi14 (Sb-Ix) rounded =
054400                                 100 - (100 / (1 + (Ws-Mean /
054500                                    Ws-Variance)))
054600               end-if
054700               move     "Y" to Sb-Rsi14-Avail (Sb-Ix)
054800      end-if.
054900*
055000  BB332-Rsi-Window-Step.
055100*
055200      move     Ws-Window-Ix to Ws-Prior-Ix.
055300      subtract 1 from Ws-Prior-Ix.
055400      compute  Ws-Dev = Sb-Close (Ws-Window-Ix) - Sb-Close
055500         (Ws-Prior-Ix).
055600      if       Ws-Dev > 0
055700               add      Ws-Dev to Ws-Sum
055800      else
055900               subtract Ws-Dev from Ws-Sum2
056000      end-if.
056100*
056200  BB340-Calc-Adx.
056300*
056400* +DI/-DI need a full 14-bar window of TR/+DM/-DM (bar >= 14). 
056500* DX is
056600* then available, and ADX (the 14-bar mean of DX) needs 14 DX
056700* values,
056800* so it only appears from roughly bar 28 on.
056900*
057000      if       Sb-Ix < Sfp-Adx-Period
057100               move     "N"  to Sb-Adx14-Avail (Sb-Ix)
057200               move     zero to Sb-Adx14       (Sb-Ix)
057300               move     zero to Sb-Dx          (Sb-Ix)
057400      else
057500               move     Sb-Ix to Ws-Window-Ix
057600               subtract Sfp-Adx-Period from Ws-Window-Ix giving
057700                  Ws-Window-Start
057800               add      1 to Ws-Window-Start
057900               move     zero to Ws-Sum
058000               move     zero to Ws-Sum2
058100               move     zero to Ws-Variance
058200               perform  BB342-Adx-Sum-Step
058300                        varying Ws-Window-Ix from Ws-Window-Start
058400                           by 1
058500                        until Ws-Window-Ix > Sb-Ix
058600               if       Ws-Sum = 0
058700                        move     zero to Ws-Plus-Di
058800                        move     zero to Ws-Minus-Di
058900               else
059000                        compute  Ws-Plus-Di  rounded = 100 *
059100                           (Ws-Sum2    / Sfp-Adx-Period) /
059200                           (Ws-Sum / Sfp-Adx-Period)
059300                        compute  Ws-Minus-Di rounded = 100 *
059400                           (Ws-Variance / Sfp-Adx-Period) /
059500                           (Ws-Sum / Sfp-Adx-Period)
059600               end-if
059700               compute  Ws-Di-Sum  = Ws-Plus-Di + Ws-Minus-Di
059800               compute  Ws-Di-Diff = Ws-Plus-Di - Ws-Minus-Di
059900               if       Ws-Di-Diff < 0
060000                        multiply Ws-Di-Diff by -1 giving
060100                           Ws-Di-Diff
060200               end-if
060300               if       Ws-Di-Sum = 0
060400                        move     zero to Sb-Dx (Sb-Ix)
060500               else
060600                        compute  Sb-Dx (Sb-Ix) rounded = 100 *
060700                           (Ws-Di-Diff / Ws-Di-Sum)
060800               end-if
060900               if       Sb-Ix < (Sfp-Adx-Period * 2) - 1
061000                        move     "N"  to Sb-Adx14-Avail (Sb-Ix)
061100                        move     zero to Sb-Adx14       (Sb-Ix)
061200               else
061300                        move     zero to Ws-Sum
061400                        move     Sb-Ix to Ws-Window-Ix
061500                        subtract Sfp-Adx-Period from Ws-Window-Ix
061600                           giving Ws-Window-Start
061700                        add      1 to Ws-Window-Start
061800                        perform  BB344-Adx-Dx-Sum-Step
061900                                 varying Ws-Window-Ix from
062000                                    Ws-Window-Start by 1
062100                                 until Ws-Window-Ix > Sb-Ix
062200                        divide   Ws-Sum by Sfp-Adx-Period giving
062300                           Sb-Adx14 (Sb-Ix) rounded
062400                        move     "Y" to Sb-Adx14-Avail (Sb-Ix)
062500               end-if
062600      end-if.
062700*
062800  BB342-Adx-Sum-Step.
062900*
063000      add      Sb-Tr       (Ws-Window-Ix) to Ws-Sum.
063100      add      Sb-Plus-Dm  (Ws-Window-Ix) to Ws-Sum2.
063200      add      Sb-Minus-Dm (Ws-Window-Ix) to Ws-Variance.
063300*
063400  BB344-Adx-Dx-Sum-Step.
063500*
063600      add      Sb-Dx (Ws-Window-Ix) to Ws-Sum.
063700*
063800  BB350-Calc-Vwap.
063900*
064000* Cumulative - never resets for the life of the series.
064100*
064200      compute  Ws-Tp rounded = (Sb-High (Sb-Ix) + Sb-Low (Sb-Ix)
064300         + Sb-Close (Sb-Ix)) / 3.
064400      compute  Ws-Cum-Tp-Vol = Ws-Cum-Tp-Vol + (Ws-Tp * Sb-Volume
064500         (Sb-Ix)).
064600      add      Sb-Volume (Sb-Ix) to Ws-Cum-Vol.
064700      if       Ws-Cum-Vol = 0
064800               move     zero to Sb-Vwap (Sb-Ix)
064900      else
065000               divide   Ws-Cum-Tp-Vol by Ws-Cum-Vol giving
065100                  Sb-Vwap (Sb-Ix) rounded
065200      end-if.
065300*
065400  BB360-Calc-Boll-Bands.
065500*
065600* Middle = 20-bar SMA close.  SD = SAMPLE std-dev (n-1), via
065700* ZZ800.
065800*
065900      if       Sb-Ix < Sfp-Bb-Period
066000               move     "N"  to Sb-Bb-Avail  (Sb-Ix)
066100               move     zero to Sb-Bb-Middle (Sb-Ix)
066200               move     zero to Sb-Bb-Upper  (Sb-Ix)
066300               move     zero to Sb-Bb-Lower  (Sb-Ix)
066400      else
066500               move     Sb-Ix to Ws-Window-Ix
066600               subtract Sfp-Bb-Period from Ws-Window-Ix giving
066700                  Ws-Window-Start
066800               add      1 to Ws-Window-Start
066900               move     zero to Ws-Sum
067000               perform  BB362-Bb-Sum-Step
067100                        varying Ws-Window-Ix from Ws-Window-Start
067200                           by 1
067300                        until Ws-Window-Ix > Sb-Ix
067400               divide   Ws-Sum by Sfp-Bb-Period giving
067500                  Sb-Bb-Middle (Sb-Ix) rounded
067600               move     zero to Ws-Sumsq
067700               perform  BB364-Bb-Sumsq-Step
067800                        varying Ws-Window-Ix from Ws-Window-Start
067900                           by 1
068000                        until Ws-Window-Ix > Sb-Ix
068100               compute  Ws-Variance rounded = Ws-Sumsq /
068200                  (Sfp-Bb-Period - 1)
068300               move     Ws-Variance to Ws-Sqrt-Input
068400               perform  ZZ800-Square-Root
068500               move     Ws-Sqrt-Result to Ws-Std-Dev
068600               compute  Sb-Bb-Upper (Sb-Ix) rounded =
068700                  Sb-Bb-Middle (Sb-Ix) + (Sfp-Bb-Width *
068800                  Ws-Std-Dev)
068900               compute  Sb-Bb-Lower (Sb-Ix) rounded =
069000                  Sb-Bb-Middle (Sb-Ix) - (Sfp-Bb-Width *
069100                  Ws-Std-Dev)
069200               move     "Y" to Sb-Bb-Avail (Sb-Ix)
069300      end-if.
069400*
069500  BB362-Bb-Sum-Step.
069600*
069700      add      Sb-Close (Ws-Window-Ix) to Ws-Sum.
069800*
069900  BB364-Bb-Sumsq-Step.
070000*
070100      compute  Ws-Dev = Sb-Close (Ws-Window-Ix) - Sb-Bb-Middle
070200         (Sb-Ix).
070300      compute  Ws-Sumsq = Ws-Sumsq + (Ws-Dev * Ws-Dev).
070400*
070500  BB370-Calc-Supertrend.
070600*
070700* ATR(10) treated as zero until the window fills, per the desk
070800* spec -
070900* the recursion itself still runs from bar 1.
071000*
071100      if       Sb-Ix < Sfp-St-Period
071200               move     zero to Ws-Atr10
071300               move     "N"  to Sb-Atr10-Avail (Sb-Ix)
071400      else
071500               move     Sb-Ix to Ws-Window-Ix
071600               subtract Sfp-St-Period from Ws-Window-Ix giving
071700                  Ws-Window-Start
071800               add      1 to Ws-Window-Start
071900               move     zero to Ws-Sum
072000               perform  BB372-Atr-Sum-Step
072100                        varying Ws-Window-Ix from Ws-Window-Start
072200                           by 1
072300                        until Ws-Window-Ix > Sb-Ix
072400               divide   Ws-Sum by Sfp-St-Period giving Ws-Atr10
072500                  rounded
072600               move     "Y" to Sb-Atr10-Avail (Sb-Ix)
072700      end-if.
072800      compute  Ws-Basic-Upper rounded = ((Sb-High (Sb-Ix) +
072900         Sb-Low (Sb-Ix)) / 2) + (Sfp-St-Mult * Ws-Atr10).
073000      compute  Ws-Basic-Lower rounded = ((Sb-High (Sb-Ix) +
073100         Sb-Low (Sb-Ix)) / 2) - (Sfp-St-Mult * Ws-Atr10).
073200      if       Sb-Ix = 1
073300               move     Ws-Basic-Upper to Sb-St-Upper   (Sb-Ix)
073400               move     Ws-Basic-Lower to Sb-St-Lower   (Sb-Ix)
073500               move     Ws-Basic-Upper to Sb-Supertrend (Sb-Ix)
073600               move     -1 to Sb-St-Direction (Sb-Ix)
073700      else
073800               move     Sb-Ix to Ws-Prior-Ix
073900               subtract 1 from Ws-Prior-Ix
074000               if       Ws-Basic-Upper < Sb-Supertrend
074100                  (Ws-Prior-Ix)
074200                        or Sb-Close (Ws-Prior-Ix) > Sb-Supertrend
074300                           (Ws-Prior-Ix)
074400                        move     Ws-Basic-Upper to Sb-St-Upper
074500                           (Sb-Ix)
074600               else
074700                        move     Sb-Supertrend (Ws-Prior-Ix) to
074800                           Sb-St-Upper (Sb-Ix)
074900               end-if
075000               if       Ws-Basic-Lower > Sb-Supertrend
075100                  (Ws-Prior-Ix)
075200                        or Sb-Close (Ws-Prior-Ix) < Sb-Supertrend
075300                           (Ws-Prior-Ix)
075400                        move     Ws-Basic-Lower to Sb-St-Lower
075500                           (Sb-Ix)
075600               else
075700                        move     Sb-Supertrend (Ws-Prior-Ix) to
075800                           Sb-St-Lower (Sb-Ix)
075900               end-if
076000               if       Sb-Supertrend (Ws-Prior-Ix) = Sb-St-Upper
076100                  (Ws-Prior-Ix)
076200                        and Sb-Close (Sb-Ix) not > Sb-St-Upper
076300                           (Sb-Ix)
076400                        move     Sb-St-Upper (Sb-Ix) to
076500                           Sb-Supertrend (Sb-Ix)
076600               else
076700                 if      Sb-Supertrend (Ws-Prior-Ix) =
076800                    Sb-St-Upper (Ws-Prior-Ix)
076900                         and Sb-Close (Sb-Ix) > Sb-St-Upper
077000                            (Sb-Ix)
077100                         move     Sb-St-Lower (Sb-Ix) to
077200                            Sb-Supertrend (Sb-Ix)
077300                 else
077400                   if    Sb-Supertrend (Ws-Prior-Ix) =
077500                      Sb-St-Lower (Ws-Prior-Ix)
077600                         and Sb-Close (Sb-Ix) not < Sb-St-Lower
077700                            (Sb-Ix)
077800                         move     Sb-St-Lower (Sb-Ix) to
077900                            Sb-Supertrend (Sb-Ix)
078000                   else
078100                     if  Sb-Supertrend (Ws-Prior-Ix) =
078200                        Sb-St-Lower (Ws-Prior-Ix)
078300                         and Sb-Close (Sb-Ix) < Sb-St-Lower
078400                            (Sb-Ix)
078500                         move     Sb-St-Upper (Sb-Ix) to
078600                            Sb-Supertrend (Sb-Ix)
078700                     else
078800                         move     Sb-Supertrend (Ws-Prior-Ix) to
078900                            Sb-Supertrend (Sb-Ix)
079000                     end-if
079100                   end-if
079200                 end-if
079300               end-if
079400               if       Sb-Close (Sb-Ix) > Sb-Supertrend (Sb-Ix)
079500                        move     1  to Sb-St-Direction (Sb-Ix)
079600               else
079700                        move     -1 to Sb-St-Direction (Sb-Ix)
079800               end-if
079900      end-if.
080000*
080100  BB372-Atr-Sum-Step.
080200*
080300      add      Sb-Tr (Ws-Window-Ix) to Ws-Sum.
080400*
080500*===============================================================
080600*  Rules Engine  (evaluated on the latest bar only)
080700*===============================================================
080800*
080900  BB400-Rules-Engine           section.
081000************************************
081100*
081200      perform  BB410-Trend-Validity.
081300      perform  BB420-Momentum-Class.
081400      perform  BB430-Volume-Confirm.
081500*
081600  BB400-Exit.  exit section.
081700*
081800  BB410-Trend-Validity.
081900*
082000      if       Sb-St-Direction (Sb-Ix) = 1
082100               and Sb-Adx14-Avail (Sb-Ix) = "Y"
082200               and Sb-Adx14 (Sb-Ix) > Sfp-Adx-Trend-Min
082300               and Sb-Close (Sb-Ix) > Sb-Vwap (Sb-Ix)
082400               move     "Y" to Ws-Trend-Valid
082500      else
082600               move     "N" to Ws-Trend-Valid
082700      end-if.
082800*
082900  BB420-Momentum-Class.
083000*
083100      if       Sb-Rsi14-Avail (Sb-Ix) not = "Y"
083200               move     "NEUTRAL" to Ws-Momentum
083300      else
083400        if     Sb-Rsi14 (Sb-Ix) >= Sfp-Rsi-Accum-Lo and Sb-Rsi14
083500           (Sb-Ix) <= Sfp-Rsi-Accum-Hi
083600               move     "BULLISH" to Ws-Momentum
083700        else
083800          if   Sb-Rsi14 (Sb-Ix) > Sfp-Rsi-Overbought
083900               move     "EXHAUSTED" to Ws-Momentum
084000          else
084100            if Sb-Rsi14 (Sb-Ix) < Sfp-Rsi-Oversold
084200               move     "EXHAUSTED" to Ws-Momentum
084300            else
084400               move     "NEUTRAL" to Ws-Momentum
084500            end-if
084600          end-if
084700        end-if
084800      end-if.
084900*
085000  BB430-Volume-Confirm.
085100*
085200      if       Sb-Bar-Count < Sfp-Vol-Window
085300               move     "N"  to Ws-Volume-Conf
085400               move     zero to Ws-Avg20-Vol
085500      else
085600               move     Sb-Ix to Ws-Window-Ix
085700               subtract Sfp-Vol-Window from Ws-Window-Ix giving
085800                  Ws-Window-Start
085900               add      1 to Ws-Window-Start
086000               move     zero to Ws-Sum
086100               perform  BB432-Vol-Sum-Step
086200                        varying Ws-Window-Ix from Ws-Window-Start
086300                           by 1
086400                        until Ws-Window-Ix > Sb-Ix
086500               divide   Ws-Sum by Sfp-Vol-Window giving
086600                  Ws-Avg20-Vol rounded
086700               if       Sb-Volume (Sb-Ix) > (Sfp-Vol-Mult *
086800                  Ws-Avg20-Vol)
086900                        move     "Y" to Ws-Volume-Conf
087000               else
087100                        move     "N" to Ws-Volume-Conf
087200               end-if
087300      end-if.
087400*
087500  BB432-Vol-Sum-Step.
087600*
087700      add      Sb-Volume (Ws-Window-Ix) to Ws-Sum.
087800*
087900*===============================================================
088000*  Scoring / Verdict Engine
088100*===============================================================
088200*
088300  BB500-Score-Verdict          section.
088400************************************
088500*
088600      move     zero to Scr-Total-Score.
088700      move     "N"  to Scr-Earned (1) Scr-Earned (2) Scr-Earned
088800         (3)
088900                        Scr-Earned (4) Scr-Earned (5).
089000      perform  BB502-Assign-Weight
089100               varying Scr-Ix from 1 by 1 until Scr-Ix > 5.
089200      move     "Trend valid (+30)"                    to Scr-Note
089300         (1).
089400      move     "Volume confirmed (+20)"                to
089500         Scr-Note (2).
089600      move     "RSI in accumulation zone (+20)"         to
089700         Scr-Note (3).
089800      move     "Price above VWAP (+15)"                 to
089900         Scr-Note (4).
090000      move     "Strong trend strength, ADX > 25 (+15)"  to
090100         Scr-Note (5).
090200*
090300      if       Ws-Trend-Valid = "Y"
090400               move     "Y" to Scr-Earned (1)
090500      end-if.
090600      if       Ws-Volume-Conf = "Y"
090700               move     "Y" to Scr-Earned (2)
090800      end-if.
090900      if       Sb-Rsi14-Avail (Sb-Ix) = "Y"
091000               and Sb-Rsi14 (Sb-Ix) >= Sfp-Rsi-Accum-Lo
091100               and Sb-Rsi14 (Sb-Ix) <= Sfp-Rsi-Accum-Hi
091200               move     "Y" to Scr-Earned (3)
091300      end-if.
091400      if       Sb-Close (Sb-Ix) > Sb-Vwap (Sb-Ix)
091500               move     "Y" to Scr-Earned (4)
091600      end-if.
091700      if       Sb-Adx14-Avail (Sb-Ix) = "Y"
091800               and Sb-Adx14 (Sb-Ix) > Sfp-Adx-Strong-Min
091900               move     "Y" to Scr-Earned (5)
092000      end-if.
092100*
092200      perform  BB504-Sum-Earned
092300               varying Scr-Ix from 1 by 1 until Scr-Ix > 5.
092400      move     Scr-Total-Score to Vd-Score.
092500      perform  BB520-Map-Action.
092600      perform  BB540-Build-Reasoning.
092700*
092800  BB500-Exit.  exit section.
092900*
093000  BB502-Assign-Weight.
093100*
093200      move     Sfp-Score-Wt (Scr-Ix) to Scr-Points (Scr-Ix).
093300*
093400  BB504-Sum-Earned.
093500*
093600      if       Scr-Earned (Scr-Ix) = "Y"
093700               add      Scr-Points (Scr-Ix) to Scr-Total-Score
093800      end-if.
093900*
094000  BB520-Map-Action.
094100*
094200      if       Scr-Total-Score >= Sfp-Action-Buy-Min
094300               move     "BUY"   to Vd-Action
094400      else
094500        if     Scr-Total-Score >= Sfp-Action-Wait-Min
094600               move     "WAIT"  to Vd-Action
094700        else
094800               move     "AVOID" to Vd-Action
094900        end-if
095000      end-if.
095100*
095200  BB540-Build-Reasoning.
095300*
095400      perform  ZZ810-Format-Score.
095500*
095600      move     spaces to Ws-Trim-Field.
095700      evaluate true
095800        when   Vd-Action-Buy
095900               string   "Strong buy signal with score of "
096000                  Ws-Score-Trim (1:Ws-Score-Len) "/100."
096100                        delimited by size into Ws-Trim-Field
096200        when   Vd-Action-Wait
096300               string   "Moderate conditions with score of "
096400                  Ws-Score-Trim (1:Ws-Score-Len) "/100."
096500                        delimited by size into Ws-Trim-Field
096600        when   other
096700               string   "Weak conditions with score of "
096800                  Ws-Score-Trim (1:Ws-Score-Len) "/100."
096900                        delimited by size into Ws-Trim-Field
097000      end-evaluate.
097100      perform  ZZ820-Rtrim.
097200      move     Ws-Trim-Field (1:Ws-Trim-Len) to Ws-Line1.
097300      move     Ws-Trim-Len to Ws-L1-Len.
097400*
097500      perform  BB545-Collect-Earned-Notes.
097600      move     spaces to Ws-Trim-Field.
097700      if       Scr-Earned-Count = 0
097800               string   "No positive scoring factors identified."
097900                        delimited by size into Ws-Trim-Field
098000      else
098100        if     Scr-Earned-Count = 1
098200               string   "Key factors: " Ws-Note-1
098300                  (1:Ws-Note-1-Len) "."
098400                        delimited by size into Ws-Trim-Field
098500        else
098600               string   "Key factors: " Ws-Note-1
098700                  (1:Ws-Note-1-Len) ", "
098800                        Ws-Note-2 (1:Ws-Note-2-Len) "."
098900                        delimited by size into Ws-Trim-Field
099000        end-if
099100      end-if.
099200      perform  ZZ820-Rtrim.
099300      move     Ws-Trim-Field (1:Ws-Trim-Len) to Ws-Line2.
099400      move     Ws-Trim-Len to Ws-L2-Len.
099500*
099600      move     spaces to Ws-Trim-Field.
099700      evaluate true
099800        when   Vd-Action-Buy
099900               string  
100000                  "Recommendation: Consider entering position"
100100                        " with proper risk management."
100200                        delimited by size into Ws-Trim-Field
100300        when   Vd-Action-Wait
100400               string   "Recommendation: Monitor for improved"
100500                        " conditions before entry."
100600                        delimited by size into Ws-Trim-Field
100700        when   other
100800               string   "Recommendation: Avoid entry until"
100900                        " conditions improve."
101000                        delimited by size into Ws-Trim-Field
101100      end-evaluate.
101200      perform  ZZ820-Rtrim.
101300      move     Ws-Trim-Field (1:Ws-Trim-Len) to Ws-Line3.
101400      move     Ws-Trim-Len to Ws-L3-Len.
101500*
101600      move     spaces to Vd-Reasoning.
101700      move     1 to Ws-Reason-Ptr.
101800      string   Ws-Line1 (1:Ws-L1-Len) " "
101900               Ws-Line2 (1:Ws-L2-Len) " "
102000               Ws-Line3 (1:Ws-L3-Len)
102100               delimited by size into Vd-Reasoning with pointer
102200                  Ws-Reason-Ptr.
102300*
102400  BB545-Collect-Earned-Notes.
102500*
102600      move     0 to Scr-Earned-Count.
102700      move     spaces to Ws-Note-1  Ws-Note-2.
102800      move     0 to Ws-Note-1-Len  Ws-Note-2-Len.
102900      perform  BB546-Collect-One-Note
103000               varying Scr-Ix from 1 by 1 until Scr-Ix > 5.
103100*
103200  BB546-Collect-One-Note.
103300*
103400      if       Scr-Earned (Scr-Ix) = "Y"
103500               add      1 to Scr-Earned-Count
103600               if       Scr-Earned-Count < 3
103700                        move     spaces to Ws-Trim-Field
103800                        move     Scr-Note (Scr-Ix) to
103900                           Ws-Trim-Field
104000                        perform  ZZ820-Rtrim
104100                        if       Scr-Earned-Count = 1
104200                                 move     Ws-Trim-Field
104300                                    (1:Ws-Trim-Len) to Ws-Note-1
104400                                 move     Ws-Trim-Len to
104500                                    Ws-Note-1-Len
104600                        else
104700                                 move     Ws-Trim-Field
104800                                    (1:Ws-Trim-Len) to Ws-Note-2
104900                                 move     Ws-Trim-Len to
105000                                    Ws-Note-2-Len
105100                        end-if
105200               end-if
105300      end-if.
105400*
105500*===============================================================
105600*  Verdict Summary Formatter
105700*===============================================================
105800*
105900  BB600-Summary-Fields         section.
106000************************************
106100*
106200      if       Sb-St-Direction (Sb-Ix) = 1
106300               move     "BULL" to Vd-Market-Regime
106400      else
106500               move     "BEAR" to Vd-Market-Regime
106600      end-if.
106700      move     Ws-Trend-Valid to Vd-Trend-Valid.
106800      move     Ws-Momentum    to Vd-Momentum.
106900      move     Ws-Volume-Conf to Vd-Volume-Conf.
107000      if       Sb-Adx14-Avail (Sb-Ix) = "Y"
107100               move     "Y" to Vd-Adx-Avail
107200               compute  Vd-Adx-Value rounded = Sb-Adx14 (Sb-Ix)
107300      else
107400               move     "N" to Vd-Adx-Avail
107500               move     zero to Vd-Adx-Value
107600      end-if.
107700      if       Sb-Rsi14-Avail (Sb-Ix) = "Y"
107800               move     "Y" to Vd-Rsi-Avail
107900               compute  Vd-Rsi-Value rounded = Sb-Rsi14 (Sb-Ix)
108000      else
108100               move     "N" to Vd-Rsi-Avail
108200               move     zero to Vd-Rsi-Value
108300      end-if.
108400      if       Sb-Close (Sb-Ix) > Sb-Vwap (Sb-Ix)
108500               move     "ABOVE" to Vd-Price-Vs-Vwap
108600      else
108700               move     "BELOW" to Vd-Price-Vs-Vwap
108800      end-if.
108900      perform  BB650-Wyckoff-Phase.
109000      perform  BB660-Delivery-Deviation.
109100*
109200  BB600-Exit.  exit section.
109300*
109400  BB650-Wyckoff-Phase.
109500*
109600      evaluate true
109700        when   Ws-Momentum = "BULLISH"
109800               move     "MARKUP" to Vd-Wyckoff-Phase
109900        when   Ws-Momentum = "EXHAUSTED"
110000               and Sb-Rsi14-Avail (Sb-Ix) = "Y"
110100               and Sb-Rsi14 (Sb-Ix) > Sfp-Rsi-Overbought
110200               move     "DISTRIBUTION" to Vd-Wyckoff-Phase
110300        when   Ws-Momentum = "EXHAUSTED"
110400               and Sb-Rsi14-Avail (Sb-Ix) = "Y"
110500               and Sb-Rsi14 (Sb-Ix) < Sfp-Rsi-Oversold
110600               move     "MARKDOWN" to Vd-Wyckoff-Phase
110700        when   other
110800               move     "ACCUMULATION" to Vd-Wyckoff-Phase
110900      end-evaluate.
111000*
111100  BB660-Delivery-Deviation.
111200*
111300      if       Ws-Volume-Conf = "Y"
111400               and Sb-Bar-Count >= Sfp-Vol-Window
111500               and Ws-Avg20-Vol > 0
111600               move     "Y" to Vd-Deliv-Dev-Avail
111700               compute  Vd-Deliv-Dev-Pct rounded =
111800                        ((Sb-Volume (Sb-Ix) - Ws-Avg20-Vol) /
111900                           Ws-Avg20-Vol) * 100
112000      else
112100               move     "N" to Vd-Deliv-Dev-Avail
112200               move     zero to Vd-Deliv-Dev-Pct
112300      end-if.
112400*
112500  BB700-Write-Verdict          section.
112600************************************
112700*
112800      write    Vd-Verdict-Record.
112900*
113000  BB700-Exit.  exit section.
113100*
113200  BB710-Tally-Action.
113300*
113400      evaluate true
113500        when   Vd-Action-Buy   add 1 to Ws-Buy-Count
113600        when   Vd-Action-Wait  add 1 to Ws-Wait-Count
113700        when   other           add 1 to Ws-Avoid-Count
113800      end-evaluate.
113900*
114000*===============================================================
114100*  Market-Context Classifier
114200*===============================================================
114300*
114400  BB200-Market-Context         section.
114500************************************
114600*
114700      move     zero to Ws-Idx-Count.
114800      move     zero to Ws-Idx-Prev-Close.
114900      move     zero to Ws-Idx-Last-Close.
115000      move     "N"  to Ws-Idx-Eof.
115100      perform  BB210-Read-One-Idx-Bar
115200               until  Ws-Idx-Eof = "Y".
115300      if       Ws-Idx-Count = 0
115400               move     "UNKNOWN" to Mkt-Index-Trend
115500               move     "N"       to Mkt-Change-Avail
115600               move     zero      to Mkt-Change-Pct
115700               move     zero      to Mkt-Index-Level
115800               move     "NEUTRAL" to Mkt-Sentiment
115900      else
116000               move     "Y" to Mkt-Change-Avail
116100               move     Ws-Idx-Last-Close to Mkt-Index-Level
116200               if       Ws-Idx-Count = 1 or Ws-Idx-Prev-Close = 0
116300                        move     zero to Mkt-Change-Pct
116400               else
116500                        compute  Mkt-Change-Pct rounded =
116600                                 ((Ws-Idx-Last-Close -
116700                                    Ws-Idx-Prev-Close) /
116800                                    Ws-Idx-Prev-Close) * 100
116900               end-if
117000               evaluate true
117100                 when   Mkt-Change-Pct > Sfp-Mkt-Bull-Pct
117200                        move     "BULLISH"  to Mkt-Index-Trend
117300                        move     "POSITIVE" to Mkt-Sentiment
117400                 when   Mkt-Change-Pct < Sfp-Mkt-Bear-Pct
117500                        move     "BEARISH"  to Mkt-Index-Trend
117600                        move     "NEGATIVE" to Mkt-Sentiment
117700                 when   other
117800                        move     "NEUTRAL"  to Mkt-Index-Trend
117900                        move     "NEUTRAL"  to Mkt-Sentiment
118000               end-evaluate
118100      end-if.
118200*
118300* Record is written by ZZ890-Write-Context once the run totals
118400* are
118500* known - this paragraph runs first, before BB000 has touched a
118600* single stock.
118700*
118800  BB200-Exit.  exit section.
118900*
119000  BB210-Read-One-Idx-Bar.
119100*
119200      read     Idx-Bar-File
119300               at end move "Y" to Ws-Idx-Eof
119400      end-read.
119500      if       Ws-Idx-Eof not = "Y"
119600               move     Ws-Idx-Last-Close to Ws-Idx-Prev-Close
119700               move     Idx-Close-Prc     to Ws-Idx-Last-Close
119800               add      1 to Ws-Idx-Count
119900      end-if.
120000*
120100*===============================================================
120200*  General Utility Paragraphs
120300*===============================================================
120400*
120500  ZZ890-Write-Context          section.
120600************************************
120700*
120800      move     Ws-Stocks-Processed to Mkt-Stocks-Processed.
120900      move     Ws-Stocks-Rejected  to Mkt-Stocks-Rejected.
121000      move     Ws-Buy-Count        to Mkt-Buy-Count.
121100      move     Ws-Wait-Count       to Mkt-Wait-Count.
121200      move     Ws-Avoid-Count      to Mkt-Avoid-Count.
121300      write    Mkt-Context-Record.
121400*
121500  ZZ890-Exit.  exit section.
121600*
121700  ZZ800-Square-Root            section.
121800************************************
121900*
122000* Newton-Raphson, 20 iterations or convergence, whichever is
122100* first -
122200* no intrinsic FUNCTION SQRT on this system.  Ws-Sqrt-Input
122300* assumed
122400* not negative (it is always a variance).
122500*
122600      if       Ws-Sqrt-Input <= 0
122700               move     zero to Ws-Sqrt-Result
122800      else
122900               move     Ws-Sqrt-Input to Ws-Sqrt-Guess
123000               move     zero to Ws-Sqrt-Iter
123100               perform  ZZ802-Sqrt-Step until Ws-Sqrt-Iter = 20
123200               move     Ws-Sqrt-Guess to Ws-Sqrt-Result
123300      end-if.
123400*
123500  ZZ800-Exit.  exit section.
123600*
123700  ZZ802-Sqrt-Step.
123800*
123900      move     Ws-Sqrt-Guess to Ws-Sqrt-Prev.
124000      compute  Ws-Sqrt-Guess rounded =
124100               (Ws-Sqrt-Guess + (Ws-Sqrt-Input / Ws-Sqrt-Guess))
124200                  / 2.
124300      add      1 to Ws-Sqrt-Iter.
124400      if       Ws-Sqrt-Guess = Ws-Sqrt-Prev
124500               move     20 to Ws-Sqrt-Iter
124600      end-if.
124700*
124800  ZZ810-Format-Score.
124900*
125000* Vd-Score is 0-100 - strip the leading spaces off the ZZ9 edit
125100* so
125200* the reasoning text doesn't read
125300* "Strong buy signal ... of  75/100."
125400*
125500      move     Vd-Score to Ws-Score-Edit.
125600      evaluate true
125700        when    Ws-Score-Edit (1:1) not = space
125800                move     Ws-Score-Edit to Ws-Score-Trim
125900                move     3 to Ws-Score-Len
126000        when    Ws-Score-Edit (2:1) not = space
126100                move     Ws-Score-Edit (2:2) to Ws-Score-Trim
126200                   (1:2)
126300                move     2 to Ws-Score-Len
126400        when    other
126500                move     Ws-Score-Edit (3:1) to Ws-Score-Trim
126600                   (1:1)
126700                move     1 to Ws-Score-Len
126800      end-evaluate.
126900*
127000  ZZ820-Rtrim.
127100*
127200* Generic right-trim of Ws-Trim-Field, result length in
127300* Ws-Trim-Len.
127400*
127500      move     100 to Ws-Trim-Len.
127600      perform  ZZ822-Rtrim-Step
127700               until  Ws-Trim-Len = 0
127800               or     Ws-Trim-Field (Ws-Trim-Len:1) not = space.
127900*
128000  ZZ822-Rtrim-Step.
128100*
128200      subtract 1 from Ws-Trim-Len.
128300*
128400  ZZ900-Print-Totals           section.
128500************************************
128600*
128700      display  " ".
128800      display  "SEFP000 - " Prog-Name " - Run Complete".
128900      display  "  Bars read ................. " Ws-Stocks-Read.
129000      display  "  Stocks processed .......... "
129100         Ws-Stocks-Processed.
129200      display  "  Stocks rejected (< min) ... "
129300         Ws-Stocks-Rejected.
129400      display  "  BUY   .................... " Ws-Buy-Count.
129500      display  "  WAIT  .................... " Ws-Wait-Count.
129600      display  "  AVOID .................... " Ws-Avoid-Count.
129700*
129800  ZZ900-Exit.  exit section.
