000100********************************************
000200*  Fd Clause - Benchmark Index Bars        *
000300********************************************
000400* 18/12/25 vbc - Created.
000500*
000600  fd  Idx-Bar-File.
000700      copy "wsidxbar.cob".
