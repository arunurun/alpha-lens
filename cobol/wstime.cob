000100********************************************
000200*                                          *
000300*  Common Date / Time Work Block           *
000400*     Shared By All SEFP Programs          *
000500********************************************
000600* 22/12/25 vbc - Created for SEFP, house style lifted from the
000700*                payroll reporting pair (pyrgstr/vacprint shape).
000800*
000900  01  WSE-Date-Block.
001000      03  WSE-Year             pic 9(4).
001100      03  WSE-Month            pic 99.
001200      03  WSE-Days             pic 99.
001300      03  WSE-HH               pic 99.
001400      03  WSE-MM               pic 99.
001500      03  WSE-SS               pic 99.
001600      03  WSE-SS100            pic 99.
001700      03  WSE-GMT-Diff         pic x(5).
001800*
001900  01  WSD-Time.
002000      03  WSD-HH               pic 99.
002100      03  WSD-C1               pic x  value ":".
002200      03  WSD-MM               pic 99.
002300      03  WSD-C2               pic x  value ":".
002400      03  WSD-SS               pic 99.
002500*
002600  01  U-Date                   pic x(10) value "99/99/9999".
002700  01  U-Date-Grp  redefines U-Date.
002800      03  U-Days               pic 99.
002900      03  filler               pic x.
003000      03  U-Month              pic 99.
003100      03  filler               pic x.
003200      03  U-CCYY.
003300          05  U-CC             pic 99.
003400          05  U-YY             pic 99.
