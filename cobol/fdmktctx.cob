000100********************************************
000200*  Fd Clause - Market-Context File         *
000300********************************************
000400* 19/12/25 vbc - Created.
000500*
000600  fd  Mkt-Context-File.
000700      copy "wsmktctx.cob".
