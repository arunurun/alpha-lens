000100********************************************
000200*  Fd Clause - SEFP Parameter File         *
000300********************************************
000400* 21/12/25 vbc - Created.
000500*
000600  fd  Sfp-Param-File.
000700      copy "wsparam.cob".
