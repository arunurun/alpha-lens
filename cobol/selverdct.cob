000100********************************************
000200*  Select Clause - Verdict File            *
000300********************************************
000400* 19/12/25 vbc - Created.
000500*
000600      select   Vd-Verdict-File   assign to "VERDCT"
000700               organization  is line sequential
000800               file status   is Vd-Verdct-Status.
