000100********************************************
000200*  Select Clause - Stock Daily Price Bars  *
000300********************************************
000400* 18/12/25 vbc - Created.
000500*
000600      select   Stk-Bar-File   assign to "STKBAR"
000700               organization  is line sequential
000800               file status   is Stk-Bar-Status.
