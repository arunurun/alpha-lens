000100********************************************
000200*                                          *
000300*  Working Storage For The Bar-Plus-       *
000400*   Indicator Table (Indicator Engine)     *
000500*                                          *
000600*  One entry per trading day held for the  *
000700*  stock currently being scored.  Shape    *
000800*  lifted from the old Company-History     *
000900*  QTD/YTD block - same idea, a long run   *
001000*  of occurs entries carried in memory     *
001100*  for one control-break group at a time.  *
001200********************************************
001300* Max 5000 entries ~ 20 years of daily bars.  Revisit if a
001350* universe member ever needs more history than that - vbc.
001500*
001600* 20/12/25 vbc - Created.
001700* 28/12/25 vbc - Added Sb-Tr/Plus-Dm/Minus-Dm/Dx working
001750*                columns, ADX needs the 14-bar simple means
001760*                of all three - SEFP-102.
001900* 03/01/26 vbc - Split each not-always-available indicator
001950*                with its own Sb-xxx-Avail flag, can't leave
001960*                a COMP-3 field "blank" the way the old
001970*                Company-History QTD/YTD block left a
001980*                zeroised slot for a quarter not yet posted.
002200*
002300  01  Ws-Max-Bars            pic 9(4)  comp  value 5000.
002400  01  Sb-Bar-Count           pic 9(4)  comp  value zero.
002500*
002600  01  Sb-Table.
002700      03  Sb-Entry  occurs 1 to 5000 times depending on
002750                     Sb-Bar-Count indexed by Sb-Ix.
002800*           Sb-Date is ccyymmdd.  Sb-Date-Grp below is
002850*           the broken-out view, diagnostics use only.
002900          05  Sb-Date              pic 9(8)        comp.
003000          05  Sb-Date-Grp  redefines  Sb-Date.
003100              07  Sb-Date-CCYY     pic 9(4).
003200              07  Sb-Date-MM       pic 99.
003300              07  Sb-Date-DD       pic 99.
003400          05  Sb-Open              pic s9(7)v99     comp-3.
003500          05  Sb-High              pic s9(7)v99     comp-3.
003600          05  Sb-Low               pic s9(7)v99     comp-3.
003700          05  Sb-Close             pic s9(7)v99     comp-3.
003800          05  Sb-Volume            pic 9(12)        comp-3.
003900          05  Sb-Tr                pic s9(7)v9999   comp-3.
004000          05  Sb-Plus-Dm           pic s9(7)v9999   comp-3.
004100          05  Sb-Minus-Dm          pic s9(7)v9999   comp-3.
004200          05  Sb-Dx                pic s9(3)v9999   comp-3.
004300          05  Sb-Ema20             pic s9(7)v9999   comp-3.
004400          05  Sb-Rsi14-Avail       pic x.
004500          05  Sb-Rsi14             pic s9(3)v9999   comp-3.
004600          05  Sb-Adx14-Avail       pic x.
004700          05  Sb-Adx14             pic s9(3)v9999   comp-3.
004800          05  Sb-Vwap              pic s9(7)v9999   comp-3.
004900          05  Sb-Bb-Avail          pic x.
005000          05  Sb-Bb-Middle         pic s9(7)v9999   comp-3.
005100          05  Sb-Bb-Upper          pic s9(7)v9999   comp-3.
005200          05  Sb-Bb-Lower          pic s9(7)v9999   comp-3.
005300          05  Sb-Atr10-Avail       pic x.
005400          05  Sb-St-Upper          pic s9(7)v9999   comp-3.
005500          05  Sb-St-Lower          pic s9(7)v9999   comp-3.
005600          05  Sb-Supertrend        pic s9(7)v9999   comp-3.
005650*           Sb-St-Direction is +1 for green, -1 for red.
005700          05  Sb-St-Direction      pic s9           comp-3.
